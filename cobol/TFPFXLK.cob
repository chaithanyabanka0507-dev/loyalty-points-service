000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TFPFXLK.
000300 AUTHOR.         J L PELLETIER.
000400 INSTALLATION.   DIRECTION INFORMATIQUE - SERVICE FIDELITE.
000500 DATE-WRITTEN.   17/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
000800******************************************************************
000900*    CE SOUS-PROGRAMME RENVOIE LE TAUX DE CONVERSION DEVISE     *
001000*    VERS POINTS (TFPFXR-FILE, INDEXE PAR DEVISE).              *
001100*                                                                *
001200*    EN CAS D'ECHEC DE LECTURE (ARTICLE ABSENT OU FICHIER EN     *
001300*    DEFAUT), LA LECTURE EST RETENTEE JUSQU'A 2 FOIS (3 TENTA-  *
001400*    TIVES AU TOTAL) AVANT D'ABANDONNER, POUR ABSORBER LES       *
001500*    COUPURES DISQUE PASSAGERES CONSTATEES PAR L'EXPLOITATION.   *
001600*                                                                *
001700*    CODE RETOUR (TFPFXL-CR) :                                  *
001800*        00 = TAUX TROUVE, TFPFXL-RATE VALORISE                 *
001900*        24 = TAUX INTROUVABLE APRES 3 TENTATIVES - LA          *
002000*             TRANSACTION APPELANTE DOIT ETRE REJETEE            *
002100*                                                                *
002200*    HISTORIQUE DES MODIFICATIONS                                *
002300*    ----------------------------                                *
002400*    17/03/86  JLP  ECRITURE INITIALE DU PROGRAMME (EX-DEVTAUX1,*
002500*                   ALORS LECTURE DU FICHIER TAUDIS).           *
002600*    08/06/90  RDV  AJOUT DE LA RELECTURE SUR ECHEC (3 TENTA-    *
002700*                   TIVES) DEMANDEE PAR L'EXPLOITATION APRES     *
002800*                   LES COUPURES DISQUE DU WEEK-END DU 02/06.    *
002900*    22/06/99  JLP  PASSAGE AN 2000 - PROGRAMME SANS CHAMP       *
003000*                   DATE, RAS POUR LE BOGUE DE L'AN 2000.        *
003100*    14/02/24  MCH  REPRISE DE DEVTAUX1 POUR LE NOUVEAU          *
003200*                   PROGRAMME DE COTATION DES POINTS DE          *
003300*                   FIDELITE : LE FICHIER TAUDIS (ANCIEN        *
003400*                   REFERENTIEL DE TAUX) EST REMPLACE PAR LE    *
003500*                   FICHIER TFPFXR (TAUX DE CHANGE) - MEME       *
003600*                   MECANIQUE DE LECTURE INDEXEE ET DE CODE      *
003700*                   RETOUR (TICKET FID-2024-011).                *
003750*    29/05/24  MCH  AJOUT DU TEST DE CLASSE SUR LE PREMIER        *
003760*                   CARACTERE DE TFPFXR-FS (TFPFXR-FS-1) ET DU    *
003770*                   CONTROLE D'ARTICLE VIDE SUR LE TAUX LU        *
003780*                   (TFPFX-KEY-AND-RATE) ; UNE DEVISE NON        *
003790*                   RENSEIGNEE EST AUSSI ECARTEE AVANT OUVERTURE  *
003795*                   DU FICHIER (TICKET FID-2024-021).             *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   FLEX-ES.
004200 OBJECT-COMPUTER.   FLEX-ES.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TFPFXR-FILE   ASSIGN TO TFPFXR
004800                          ORGANIZATION IS INDEXED
004900                          ACCESS MODE  IS RANDOM
005000                          RECORD KEY   IS TFPFX-CURRENCY-CODE
005100                          FILE STATUS  IS TFPFXR-FS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  TFPFXR-FILE.
005500     COPY TFPXFXR.
005600
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006000 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
006100-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006200-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006300
006400 01  VERSION                PIC X(23) VALUE
006500                                'TFPFXLK  02 DU 14/02/24'.
006600
006700 01  TFPFXR-FS               PIC XX.
006750 01  TFPFXR-FS-R REDEFINES TFPFXR-FS.
006760     05  TFPFXR-FS-1         PIC X.
006770     05  TFPFXR-FS-2         PIC X.
006800
006900 77  W-ATTEMPT-CT            PIC 9        COMP VALUE ZERO.
007000 77  W-ATTEMPT-MAX           PIC 9        COMP VALUE 3.
007100
007200 01  W-CURRENCY-WORK         PIC X(03).
007300 01  W-CURRENCY-WORK-R REDEFINES W-CURRENCY-WORK.
007400     05  W-CURRENCY-WORK-1   PIC X.
007500     05  FILLER              PIC XX.
007600
007700 LINKAGE SECTION.
007800******************************************************************
007900*   ZONE D'APPEL                                                *
008000******************************************************************
008100 01  TFPFXL-CURRENCY         PIC X(03).
008200 01  TFPFXL-RATE             PIC 9(3)V9(6).
008600 01  TFPFXL-CR               PIC 99.
008700 01  TFPFXL-RC               PIC 99.
008800
008900 PROCEDURE DIVISION USING TFPFXL-CURRENCY TFPFXL-RATE
009000                          TFPFXL-CR TFPFXL-RC.
009100******************************************************************
009200 0000-MAIN-LINE.
009300     MOVE ZERO    TO TFPFXL-CR TFPFXL-RC TFPFXL-RATE.
009400     MOVE ZERO    TO W-ATTEMPT-CT.
009500     MOVE TFPFXL-CURRENCY TO W-CURRENCY-WORK.
009550*    DEVISE NON RENSEIGNEE : ON ECARTE SANS OUVRIR LE FICHIER.
009560     IF W-CURRENCY-WORK-1 = SPACE
009570        MOVE 24 TO TFPFXL-CR
009580        MOVE 01 TO TFPFXL-RC
009590     ELSE
009600        OPEN INPUT TFPFXR-FILE
009620*       L'OUVERTURE VALORISE DEJA TFPFXR-FS A '00' : ON LA FORCE
009640*       A UN CODE NON SIGNIFICATIF POUR QUE LA PREMIERE LECTURE
009660*       AIT TOUJOURS LIEU (TICKET FID-2024-024).
009680        MOVE '99' TO TFPFXR-FS
009700        PERFORM 0100-ATTEMPT-LOOKUP THRU 0100-EXIT
009800            UNTIL TFPFXR-FS-1 = '0' OR W-ATTEMPT-CT = W-ATTEMPT-MAX
009900        IF TFPFXR-FS-1 = '0'
010000           MOVE TFPFX-RATE TO TFPFXL-RATE
010100        ELSE
010200           MOVE 24 TO TFPFXL-CR
010300           MOVE 01 TO TFPFXL-RC
010400        END-IF
010500        CLOSE TFPFXR-FILE
010550     END-IF.
010600     GOBACK.
010700
010800 0100-ATTEMPT-LOOKUP.
010900     ADD 1 TO W-ATTEMPT-CT.
011000     MOVE W-CURRENCY-WORK TO TFPFX-CURRENCY-CODE.
011100     READ TFPFXR-FILE
011200         KEY IS TFPFX-CURRENCY-CODE
011300     END-READ.
011350*    ARTICLE PRESENT MAIS VIDE (FICHIER CORROMPU) : ON LE TRAITE
011360*    COMME UNE LECTURE EN ECHEC POUR PROVOQUER LA RELECTURE.
011370     IF TFPFXR-FS-1 = '0' AND TFPFX-KEY-AND-RATE = SPACES
011380        MOVE '99' TO TFPFXR-FS
011390     END-IF.
011400 0100-EXIT.
011500     EXIT.
