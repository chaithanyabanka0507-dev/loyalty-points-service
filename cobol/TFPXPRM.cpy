000100******************************************************************
000200*    COPYBOOK   TFPXPRM                                          *
000300*    ZONE : ARTICLE PROMOTION BONUS POINTS DE FIDELITE           *
000400*                                                                *
000500*    ARTICLE DU FICHIER TFPPRM, ACCEDE EN INDEXE PAR CODE        *
000600*    PROMOTION (TFPPR-PROMO-CODE) DEPUIS TFPPRLK.                *
000700*                                                                *
000750*    TFP-PROMO-RECORD-X DONNE UNE VUE TEXTE DE LA CLE ET DU      *
000760*    POURCENTAGE, UTILISEE PAR TFPPRLK POUR DEPISTER UN ARTICLE  *
000770*    PRESENT MAIS VIDE (FICHIER CORROMPU).                       *
000800*    10/03/86  JLP  ECRITURE INITIALE.                           *
000900*    22/06/99  JLP  PASSAGE AN 2000 - AUCUN CHAMP DATE, RAS.      *
001000*    14/02/24  MCH  REPRISE POUR LE PROGRAMME POINTS DE          *
001100*                   FIDELITE (TICKET FID-2024-011).              *
001150*    29/05/24  MCH  AJOUT DE LA VUE TFPPR-KEY-AND-PCT POUR LE    *
001160*                   CONTROLE D'ARTICLE VIDE (TICKET FID-2024-021)*
001200******************************************************************
001300 01  TFP-PROMO-RECORD.
001400     05  TFPPR-PROMO-CODE          PIC X(10).
001500     05  TFPPR-BONUS-PCT           PIC 9(3).
001600     05  TFPPR-EXPIRES-DAYS        PIC 9(3).
001700     05  TFPPR-STATUS-IND          PIC X.
001800         88  TFPPR-ACTIVE              VALUE 'A'.
001900         88  TFPPR-EXPIRED             VALUE 'X'.
002000     05  FILLER                    PIC X(13).
002100 01  TFP-PROMO-RECORD-X REDEFINES TFP-PROMO-RECORD.
002200     05  TFPPR-KEY-AND-PCT         PIC X(13).
002300     05  FILLER                    PIC X(17).
