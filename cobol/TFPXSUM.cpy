000100******************************************************************
000200*    COPYBOOK   TFPXSUM                                          *
000300*    ZONE : TOTAUX DE CONTROLE FIN DE PASSAGE (RUN SUMMARY)      *
000400*                                                                *
000500*    ZONE GLOBALE ACCUMULEE PAR TFPBAT1 PENDANT LA BOUCLE DE     *
000600*    TRAITEMENT ET EDITEE EN FIN DE PASSAGE (0900-WRITE-RUN-     *
000700*    SUMMARY). DECLAREE GLOBAL COMME LES ZONES CR/RC DE LA       *
000800*    CALCULETTE TARIFAIRE D'ORIGINE (EX-CALTRF1).                *
000900*                                                                *
001000*    10/03/86  JLP  ECRITURE INITIALE.                           *
001100*    22/06/99  JLP  PASSAGE AN 2000 - AUCUN CHAMP DATE, RAS.      *
001200*    14/02/24  MCH  REPRISE POUR LE PROGRAMME POINTS DE          *
001300*                   FIDELITE (TICKET FID-2024-011).               *
001400******************************************************************
001500 01  TFP-RUN-TOTALS GLOBAL.
001600     05  TFPRT-RECORDS-READ        PIC 9(7) COMP.
001700     05  TFPRT-QUOTES-PRODUCED     PIC 9(7) COMP.
001800     05  TFPRT-RECORDS-REJECTED    PIC 9(7) COMP.
001900     05  TFPRT-POINTS-ISSUED       PIC 9(9) COMP.
002000     05  FILLER                    PIC X(04).
