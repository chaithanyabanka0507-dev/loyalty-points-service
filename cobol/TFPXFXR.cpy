000100******************************************************************
000200*    COPYBOOK   TFPXFXR                                          *
000300*    ZONE : ARTICLE TAUX DE CHANGE DEVISE -> POINTS              *
000400*                                                                *
000500*    ARTICLE DU FICHIER TFPFXR, ACCEDE EN INDEXE PAR DEVISE      *
000600*    (TFPFX-CURRENCY-CODE) DEPUIS TFPFXLK.                       *
000700*                                                                *
000750*    TFP-FX-RATE-RECORD-X DONNE UNE VUE TEXTE DE LA CLE ET DU    *
000760*    TAUX, UTILISEE PAR TFPFXLK POUR DEPISTER UN ARTICLE PRESENT *
000770*    MAIS VIDE (FICHIER CORROMPU).                               *
000800*    10/03/86  JLP  ECRITURE INITIALE.                           *
000900*    22/06/99  JLP  PASSAGE AN 2000 - AUCUN CHAMP DATE, RAS.      *
001000*    14/02/24  MCH  REPRISE POUR LE PROGRAMME POINTS DE          *
001100*                   FIDELITE (TICKET FID-2024-011).              *
001150*    29/05/24  MCH  AJOUT DE LA VUE TFPFX-KEY-AND-RATE POUR LE   *
001160*                   CONTROLE D'ARTICLE VIDE (TICKET FID-2024-021)*
001200******************************************************************
001300 01  TFP-FX-RATE-RECORD.
001400     05  TFPFX-CURRENCY-CODE       PIC X(03).
001500     05  TFPFX-RATE                PIC 9(3)V9(6).
001600     05  TFPFX-STATUS-IND          PIC X.
001700         88  TFPFX-ACTIVE              VALUE 'A'.
001800         88  TFPFX-INACTIVE            VALUE 'I'.
001900     05  FILLER                    PIC X(07).
002000 01  TFP-FX-RATE-RECORD-X REDEFINES TFP-FX-RATE-RECORD.
002100     05  TFPFX-KEY-AND-RATE        PIC X(12).
002200     05  FILLER                    PIC X(08).
