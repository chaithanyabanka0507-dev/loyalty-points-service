000100******************************************************************
000200*    COPYBOOK   TFPXREJ                                          *
000300*    ZONE : ARTICLE DE REJET (ECHO DEMANDE + MOTIF ANOMALIE)     *
000400*                                                                *
000500*    ARTICLE ECRIT PAR TFPBAT1 SUR LE FICHIER DE REJETS QUAND    *
000600*    TFPVALR OU TFPFXLK SIGNALE UNE ANOMALIE BLOQUANTE (CR=12    *
000700*    OU CR=24) POUR LA TRANSACTION.                              *
000800*                                                                *
000900*    10/03/86  JLP  ECRITURE INITIALE.                           *
001000*    22/06/99  JLP  PASSAGE AN 2000 - AUCUN CHAMP DATE, RAS.      *
001100*    14/02/24  MCH  REPRISE POUR LE PROGRAMME POINTS DE          *
001200*                   FIDELITE (TICKET FID-2024-011).              *
001250*    29/05/24  MCH  AJOUT DE TFPRJ-REJECT-CODE (COUPLE CR/RC DE   *
001260*                   TFPCALC RECOPIE EN UN SEUL CHAMP PAR TFPBAT1) *
001270*                   (TICKET FID-2024-021).                       *
001300******************************************************************
001400 01  TFP-REJECT-RECORD.
001500     05  TFPRJ-FARE-AMOUNT         PIC 9(7)V99.
001600     05  TFPRJ-CURRENCY-CODE       PIC X(03).
001700     05  TFPRJ-CABIN-CLASS         PIC X(15).
001800     05  TFPRJ-CUSTOMER-TIER       PIC X(08).
001900     05  TFPRJ-PROMO-CODE          PIC X(10).
002000     05  TFPRJ-REJECT-REASON       PIC X(40).
002050     05  TFPRJ-REJECT-CODE         PIC 9(4).
002100     05  FILLER                    PIC X(15).
