000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TFPBAT1.
000300 AUTHOR.         J L PELLETIER.
000400 INSTALLATION.   DIRECTION INFORMATIQUE - SERVICE FIDELITE.
000500 DATE-WRITTEN.   26/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
000800******************************************************************
000900*    PROGRAMME PRINCIPAL DU PASSAGE BATCH DE COTATION DES         *
001000*    POINTS DE FIDELITE.                                          *
001100*                                                                *
001200*    LIT LE FICHIER DES TRANSACTIONS TARIF (TFPTRN), APPELLE      *
001300*    TFPCALC POUR CHAQUE TRANSACTION, ECRIT LA COTATION SUR LE    *
001400*    FICHIER DE SORTIE (TFPQUO) SI ACCEPTEE, SINON ECRIT LE       *
001500*    REJET SUR LE FICHIER TFPREJ, ET EDITE LE BILAN DE PASSAGE    *
001600*    (TFPSUM) EN FIN DE TRAITEMENT.                               *
001700*                                                                *
001800*    CE PROGRAMME NE TRIE PAS LES TRANSACTIONS ET NE PRODUIT      *
001900*    AUCUNE RUPTURE : CHAQUE TRANSACTION EST TRAITEE DE MANIERE   *
002000*    INDEPENDANTE (VOIR CAHIER DES CHARGES FID-2024-011).         *
002100*                                                                *
002200*    HISTORIQUE DES MODIFICATIONS                                 *
002300*    ----------------------------                                 *
002400*    26/03/86  JLP  ECRITURE INITIALE DU PROGRAMME (AIGUILLAGE    *
002500*                   PAR CODE TARIF, EX-AIGTRF1).                  *
002600*    08/06/90  RDV  ADAPTATION A LA RELECTURE DE TFPFXLK.         *
002700*    22/06/99  JLP  PASSAGE AN 2000 - PROGRAMME SANS CHAMP        *
002800*                   DATE, RAS POUR LE BOGUE DE L'AN 2000.         *
002900*    14/02/24  MCH  REPRISE INTEGRALE DU PROGRAMME : L'AIGUILLAGE *
003000*                   PAR CODE TARIF (EX-AIGTRF1) EST REMPLACE PAR  *
003100*                   LA LECTURE SEQUENTIELLE DU FICHIER DES        *
003200*                   TRANSACTIONS TARIF ET L'APPEL DE TFPCALC      *
003300*                   POUR CHAQUE TRANSACTION (TICKET FID-2024-011).*
003400*    10/05/24  MCH  AJOUT DE L'ECRITURE DU FICHIER DE REJETS ET   *
003500*                   DU BILAN DE PASSAGE (TICKET FID-2024-018).    *
003550*    29/05/24  MCH  LE COUPLE CR/RC RENDU PAR TFPCALC EST          *
003560*                   RECOPIE SUR LE FICHIER DE REJETS EN UN SEUL    *
003570*                   CHAMP (TFPRJ-REJECT-CODE) VIA TFPBAT-CR-RC ;   *
003580*                   LES LIGNES DU BILAN A ZERO SONT SIGNALEES      *
003590*                   PAR UN ASTERISQUE (TICKET FID-2024-021).       *
003610*    04/06/24  MCH  LE FILE STATUS DE TFPTRN/TFPQUO/TFPREJ/TFPSUM  *
003620*                   EST CONTROLE APRES CHAQUE OPEN ET CHAQUE       *
003630*                   WRITE (TEST DE CLASSE SUR LE PREMIER           *
003640*                   CARACTERE, COMME DANS TFPFXLK ET TFPPRLK) ;    *
003650*                   TOUTE ANOMALIE PROVOQUE L'ABANDON DU PASSAGE    *
003660*                   PAR 0150-ANOMALIE-FICHIER (TICKET FID-2024-023)*
003670******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   FLEX-ES.
004000 OBJECT-COMPUTER.   FLEX-ES.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TFPTRN-FILE   ASSIGN TO TFPTRN
004600                          ORGANIZATION IS SEQUENTIAL
004700                          FILE STATUS  IS TFPTRN-FS.
004800     SELECT TFPQUO-FILE   ASSIGN TO TFPQUO
004900                          ORGANIZATION IS SEQUENTIAL
005000                          FILE STATUS  IS TFPQUO-FS.
005100     SELECT TFPREJ-FILE   ASSIGN TO TFPREJ
005200                          ORGANIZATION IS SEQUENTIAL
005300                          FILE STATUS  IS TFPREJ-FS.
005400     SELECT TFPSUM-FILE   ASSIGN TO TFPSUM
005500                          ORGANIZATION IS SEQUENTIAL
005600                          FILE STATUS  IS TFPSUM-FS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*    FICHIER DES TRANSACTIONS TARIF EN ENTREE DU PASSAGE
006000 FD  TFPTRN-FILE
006100     RECORD CONTAINS 60 CHARACTERS
006200     DATA RECORD TFP-QUOTE-REQUEST.
006300     COPY TFPXQRQ.
006400
006500*    FICHIER DES COTATIONS ACCEPTEES
006600 FD  TFPQUO-FILE
006700     RECORD CONTAINS 97 CHARACTERS
006800     DATA RECORD TFP-QUOTE-RESPONSE.
006900     COPY TFPXQRS.
007000
007100*    FICHIER DES TRANSACTIONS REJETEES
007200 FD  TFPREJ-FILE
007300     RECORD CONTAINS 104 CHARACTERS
007400     DATA RECORD TFP-REJECT-RECORD.
007500     COPY TFPXREJ.
007600
007700*    FICHIER DU BILAN DE PASSAGE (EDITE EN FIN DE TRAITEMENT)
007800 FD  TFPSUM-FILE
007900     RECORD CONTAINS 80 CHARACTERS
008000     DATA RECORD TFPSUM-PRINT-LINE.
008100 01  TFPSUM-PRINT-LINE           PIC X(80).
008200
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
008600 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
008700-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
008800-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
008900
009000 01  VERSION                PIC X(23) VALUE
009100                                'TFPBAT1  03 DU 10/05/24'.
009200
009300 01  TFPTRN-FS               PIC XX.
009310 01  TFPTRN-FS-R REDEFINES TFPTRN-FS.
009320     05  TFPTRN-FS-1         PIC X.
009330     05  TFPTRN-FS-2         PIC X.
009400 01  TFPQUO-FS               PIC XX.
009410 01  TFPQUO-FS-R REDEFINES TFPQUO-FS.
009420     05  TFPQUO-FS-1         PIC X.
009430     05  TFPQUO-FS-2         PIC X.
009500 01  TFPREJ-FS               PIC XX.
009510 01  TFPREJ-FS-R REDEFINES TFPREJ-FS.
009520     05  TFPREJ-FS-1         PIC X.
009530     05  TFPREJ-FS-2         PIC X.
009600 01  TFPSUM-FS               PIC XX.
009610 01  TFPSUM-FS-R REDEFINES TFPSUM-FS.
009620     05  TFPSUM-FS-1         PIC X.
009630     05  TFPSUM-FS-2         PIC X.
009650
009660*    ZONE DE TRAVAIL POUR LE MESSAGE D'ABANDON SUR ANOMALIE FICHIER
009670 01  W-ABEND-FICHIER         PIC X(08).
009680 01  W-ABEND-FS              PIC XX.
009700
009800 77  W-FIN-TRANSACTIONS      PIC X        VALUE 'N'.
009900     88  FIN-DES-TRANSACTIONS    VALUE 'O'.
010000
010100*    ZONES DE L'APPEL A TFPCALC
010200 01  TFPBAT-REASON           PIC X(40).
010250 01  TFPBAT-RETURN-CODES.
010260     05  TFPBAT-CR           PIC 99.
010270     05  TFPBAT-RC           PIC 99.
010500 01  TFPBAT-CODES-R REDEFINES TFPBAT-RETURN-CODES.
010600     05  TFPBAT-CR-RC        PIC 9(4).
010750
010800     COPY TFPXSUM.
010900
011000*    ZONES D'EDITION DU BILAN DE PASSAGE
011100 01  W-SUM-TITLE-LINE.
011200     05  FILLER              PIC X(20)   VALUE SPACES.
011300     05  FILLER              PIC X(40)
011400              VALUE 'BILAN DE PASSAGE - COTATION POINTS FID.'.
011500     05  FILLER              PIC X(20)   VALUE SPACES.
011600
011700 01  W-SUM-DETAIL-LINE.
011800     05  FILLER              PIC X(20)   VALUE SPACES.
011900     05  W-SUM-LABEL         PIC X(30).
012000     05  W-SUM-VALUE         PIC Z(6)9.
012100     05  FILLER              PIC X(23)   VALUE SPACES.
012200 01  W-SUM-VALUE-R REDEFINES W-SUM-VALUE.
012300     05  W-SUM-VALUE-1       PIC X.
012400     05  FILLER              PIC X(6).
012500
012600 PROCEDURE DIVISION.
012700******************************************************************
012800 0000-MAIN-LINE.
012900     PERFORM 0100-INITIALISATION THRU 0100-EXIT.
013000     PERFORM 0300-TRAITE-LA-TRANSACTION THRU 0300-EXIT
013100         UNTIL FIN-DES-TRANSACTIONS.
013200     PERFORM 0900-ECRIRE-LE-BILAN THRU 0900-EXIT.
013300     CLOSE TFPTRN-FILE TFPQUO-FILE TFPREJ-FILE TFPSUM-FILE.
013400     STOP RUN.
013500
013600 0100-INITIALISATION.
013700     OPEN INPUT  TFPTRN-FILE.
013710     IF TFPTRN-FS-1 NOT = '0'
013720        MOVE 'TFPTRN-FILE' TO W-ABEND-FICHIER
013730        MOVE TFPTRN-FS     TO W-ABEND-FS
013740        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
013750     END-IF.
013800     OPEN OUTPUT TFPQUO-FILE.
013810     IF TFPQUO-FS-1 NOT = '0'
013820        MOVE 'TFPQUO-FILE' TO W-ABEND-FICHIER
013830        MOVE TFPQUO-FS     TO W-ABEND-FS
013840        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
013850     END-IF.
013900     OPEN OUTPUT TFPREJ-FILE.
013910     IF TFPREJ-FS-1 NOT = '0'
013920        MOVE 'TFPREJ-FILE' TO W-ABEND-FICHIER
013930        MOVE TFPREJ-FS     TO W-ABEND-FS
013940        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
013950     END-IF.
014000     OPEN OUTPUT TFPSUM-FILE.
014010     IF TFPSUM-FS-1 NOT = '0'
014020        MOVE 'TFPSUM-FILE' TO W-ABEND-FICHIER
014030        MOVE TFPSUM-FS     TO W-ABEND-FS
014040        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
014050     END-IF.
014100     MOVE ZERO TO TFPRT-RECORDS-READ TFPRT-QUOTES-PRODUCED
014200                  TFPRT-RECORDS-REJECTED TFPRT-POINTS-ISSUED.
014300     MOVE 'N' TO W-FIN-TRANSACTIONS.
014400     PERFORM 0200-LIRE-TRANSACTION THRU 0200-EXIT.
014500 0100-EXIT.
014600     EXIT.
014650
014660*    ABANDON DU PASSAGE SUR ANOMALIE D'OUVERTURE OU D'ECRITURE
014670*    D'UN FICHIER (FILE STATUS DIFFERENT DE LA CLASSE SUCCES).
014680 0150-ANOMALIE-FICHIER.
014690     DISPLAY 'TFPBAT1 - ANOMALIE SUR ' W-ABEND-FICHIER
014692         ' - FILE STATUS ' W-ABEND-FS.
014694     MOVE 16 TO RETURN-CODE.
014696     STOP RUN.
014698 0150-EXIT.
014699     EXIT.
014700
014800 0200-LIRE-TRANSACTION.
014900     READ TFPTRN-FILE
015000         AT END
015100             MOVE 'O' TO W-FIN-TRANSACTIONS
015200         NOT AT END
015300             ADD 1 TO TFPRT-RECORDS-READ
015400     END-READ.
015500 0200-EXIT.
015600     EXIT.
015700
015800 0300-TRAITE-LA-TRANSACTION.
015900     PERFORM 0400-APPELER-LA-COTATION THRU 0400-EXIT.
016000     IF TFPBAT-CR NOT > ZERO
016100        PERFORM 0500-ECRIRE-LA-COTATION THRU 0500-EXIT
016200     ELSE
016300        PERFORM 0600-ECRIRE-LE-REJET THRU 0600-EXIT
016400     END-IF.
016500     PERFORM 0200-LIRE-TRANSACTION THRU 0200-EXIT.
016600 0300-EXIT.
016700     EXIT.
016800
016900 0400-APPELER-LA-COTATION.
017000     MOVE ZERO   TO TFPBAT-CR TFPBAT-RC.
017100     MOVE SPACES TO TFPBAT-REASON.
017200     CALL 'TFPCALC' USING TFP-QUOTE-REQUEST TFP-QUOTE-RESPONSE
017300                          TFPBAT-REASON TFPBAT-CR TFPBAT-RC
017400         ON EXCEPTION
017500             MOVE 16 TO TFPBAT-CR
017600             MOVE 99 TO TFPBAT-RC
017700             MOVE 'Points calculator not available'
017800                      TO TFPBAT-REASON
017900     END-CALL.
018000 0400-EXIT.
018100     EXIT.
018200
018300 0500-ECRIRE-LA-COTATION.
018400     WRITE TFP-QUOTE-RESPONSE.
018410     IF TFPQUO-FS-1 NOT = '0'
018420        MOVE 'TFPQUO-FILE' TO W-ABEND-FICHIER
018430        MOVE TFPQUO-FS     TO W-ABEND-FS
018440        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
018450     END-IF.
018500     ADD 1 TO TFPRT-QUOTES-PRODUCED.
018600     ADD TFPQS-TOTAL-POINTS TO TFPRT-POINTS-ISSUED.
018700 0500-EXIT.
018800     EXIT.
018900
019000 0600-ECRIRE-LE-REJET.
019100     MOVE TFPQR-FARE-AMOUNT    TO TFPRJ-FARE-AMOUNT.
019200     MOVE TFPQR-CURRENCY-CODE  TO TFPRJ-CURRENCY-CODE.
019300     MOVE TFPQR-CABIN-CLASS    TO TFPRJ-CABIN-CLASS.
019400     MOVE TFPQR-CUSTOMER-TIER  TO TFPRJ-CUSTOMER-TIER.
019500     MOVE TFPQR-PROMO-CODE     TO TFPRJ-PROMO-CODE.
019600     MOVE TFPBAT-REASON        TO TFPRJ-REJECT-REASON.
019650     MOVE TFPBAT-CR-RC         TO TFPRJ-REJECT-CODE.
019700     WRITE TFP-REJECT-RECORD.
019710     IF TFPREJ-FS-1 NOT = '0'
019720        MOVE 'TFPREJ-FILE' TO W-ABEND-FICHIER
019730        MOVE TFPREJ-FS     TO W-ABEND-FS
019740        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
019750     END-IF.
019800     ADD 1 TO TFPRT-RECORDS-REJECTED.
019900 0600-EXIT.
020000     EXIT.
020100
020200 0900-ECRIRE-LE-BILAN.
020300     WRITE TFPSUM-PRINT-LINE FROM W-SUM-TITLE-LINE
020400         AFTER ADVANCING PAGE.
020410     PERFORM 0950-VERIFIER-TFPSUM THRU 0950-EXIT.
020500
020600     MOVE 'ENREGISTREMENTS LUS' TO W-SUM-LABEL.
020700     MOVE TFPRT-RECORDS-READ   TO W-SUM-VALUE.
020750     IF TFPRT-RECORDS-READ = ZERO
020760        MOVE '*' TO W-SUM-VALUE-1
020770     END-IF.
020800     WRITE TFPSUM-PRINT-LINE FROM W-SUM-DETAIL-LINE
020900         AFTER ADVANCING 2 LINES.
020910     PERFORM 0950-VERIFIER-TFPSUM THRU 0950-EXIT.
021000
021100     MOVE 'COTATIONS PRODUITES' TO W-SUM-LABEL.
021200     MOVE TFPRT-QUOTES-PRODUCED  TO W-SUM-VALUE.
021250     IF TFPRT-QUOTES-PRODUCED = ZERO
021260        MOVE '*' TO W-SUM-VALUE-1
021270     END-IF.
021300     WRITE TFPSUM-PRINT-LINE FROM W-SUM-DETAIL-LINE
021400         AFTER ADVANCING 1 LINE.
021410     PERFORM 0950-VERIFIER-TFPSUM THRU 0950-EXIT.
021500
021600     MOVE 'TRANSACTIONS REJETEES' TO W-SUM-LABEL.
021700     MOVE TFPRT-RECORDS-REJECTED  TO W-SUM-VALUE.
021750     IF TFPRT-RECORDS-REJECTED NOT = ZERO
021760        MOVE '*' TO W-SUM-VALUE-1
021770     END-IF.
021800     WRITE TFPSUM-PRINT-LINE FROM W-SUM-DETAIL-LINE
021900         AFTER ADVANCING 1 LINE.
021910     PERFORM 0950-VERIFIER-TFPSUM THRU 0950-EXIT.
022000
022100     MOVE 'TOTAL DES POINTS EMIS' TO W-SUM-LABEL.
022200     MOVE TFPRT-POINTS-ISSUED     TO W-SUM-VALUE.
022250     IF TFPRT-POINTS-ISSUED = ZERO
022260        MOVE '*' TO W-SUM-VALUE-1
022270     END-IF.
022300     WRITE TFPSUM-PRINT-LINE FROM W-SUM-DETAIL-LINE
022400         AFTER ADVANCING 1 LINE.
022410     PERFORM 0950-VERIFIER-TFPSUM THRU 0950-EXIT.
022500 0900-EXIT.
022600     EXIT.
022610
022620*    CONTROLE DU FILE STATUS APRES CHAQUE LIGNE DU BILAN ECRITE
022630*    SUR TFPSUM-FILE.
022640 0950-VERIFIER-TFPSUM.
022650     IF TFPSUM-FS-1 NOT = '0'
022660        MOVE 'TFPSUM-FILE' TO W-ABEND-FICHIER
022670        MOVE TFPSUM-FS     TO W-ABEND-FS
022680        PERFORM 0150-ANOMALIE-FICHIER THRU 0150-EXIT
022690     END-IF.
022695 0950-EXIT.
022698     EXIT.
