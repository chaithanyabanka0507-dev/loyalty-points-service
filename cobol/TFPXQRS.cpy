000100******************************************************************
000200*    COPYBOOK   TFPXQRS                                          *
000300*    ZONE : REPONSE DE COTATION POINTS DE FIDELITE               *
000400*                                                                *
000500*    ZONE RENDUE PAR TFPCALC ET ECRITE PAR TFPBAT1 SUR LE        *
000600*    FICHIER DE SORTIE DES COTATIONS ACCEPTEES.                  *
000700*                                                                *
001000*    10/03/86  JLP  ECRITURE INITIALE.                           *
001100*    22/06/99  JLP  PASSAGE AN 2000 - AUCUN CHAMP DATE, RAS.      *
001200*    14/02/24  MCH  REPRISE POUR LE PROGRAMME POINTS DE          *
001300*                   FIDELITE (TICKET FID-2024-011).              *
001400*    03/05/24  MCH  AJOUT DES DEUX ZONES CODE ANOMALIE           *
001500*                   (TICKET FID-2024-018).                       *
001600******************************************************************
001700 01  TFP-QUOTE-RESPONSE.
001800     05  TFPQS-POINTS-DETAIL.
001900         10  TFPQS-BASE-POINTS         PIC 9(7).
002000         10  TFPQS-TIER-BONUS-POINTS   PIC 9(7).
002100         10  TFPQS-PROMO-BONUS-POINTS  PIC 9(7).
002400     05  TFPQS-TOTAL-POINTS            PIC 9(7).
002500     05  TFPQS-EFFECTIVE-FX-RATE       PIC 9(3)V9(6).
002600     05  TFPQS-WARNING-CODE-1          PIC X(25).
002700     05  TFPQS-WARNING-CODE-2          PIC X(25).
002800     05  FILLER                        PIC X(10).
