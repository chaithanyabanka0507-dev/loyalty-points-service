000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TFPVALR.
000300 AUTHOR.         J L PELLETIER.
000400 INSTALLATION.   DIRECTION INFORMATIQUE - SERVICE FIDELITE.
000500 DATE-WRITTEN.   10/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
000800******************************************************************
000900*    CE SOUS-PROGRAMME EST LE CONTROLEUR DE SAISIE DE LA         *
001000*    CALCULETTE DE COTATION DES POINTS DE FIDELITE.              *
001100*                                                                *
001200*    IL VERIFIE LES ZONES DE LA DEMANDE DE COTATION (MONTANT     *
001300*    DU BILLET, DEVISE, CABINE, NIVEAU DE FIDELITE) AVANT TOUT   *
001400*    CALCUL. AUCUNE COTATION N'EST PRODUITE POUR UNE DEMANDE     *
001500*    REJETEE PAR CE CONTROLEUR.                                  *
001600*                                                                *
001700*    CODE RETOUR (TFPVALR-CR) :                                 *
001800*        00 = DEMANDE CONFORME                                  *
001900*        12 = DEMANDE REJETEE, VOIR TFPVALR-RC ET LE MOTIF       *
001950*                                                                *
001960*    LE COUPLE CR/RC EST RENVOYE PAR UN SEUL MOVE SUR SA VUE A   *
001970*    4 POSITIONS (TFPVALR-CR-RC-COMBINED) PLUTOT QUE PAR DEUX    *
001980*    MOVE SEPARES - VOIR L'HISTORIQUE DU 29/05/24.               *
002000*                                                                *
002100*    HISTORIQUE DES MODIFICATIONS                                *
002200*    ----------------------------                                *
002300*    10/03/86  JLP  ECRITURE INITIALE DU PROGRAMME.               *
002400*    14/11/88  JLP  AJOUT DU CONTROLE DE LA CLASSE DE CABINE     *
002500*                   DEMANDE PAR LE SERVICE COMMERCIAL.           *
002600*    02/05/91  RDV  CORRECTION CONTROLE DEVISE (GBP OUBLIE).     *
002700*    19/09/94  RDV  AJOUT DU CONTROLE DU NIVEAU DE FIDELITE.     *
002800*    22/06/99  JLP  PASSAGE AN 2000 - PROGRAMME SANS CHAMP       *
002900*                   DATE, RAS POUR LE BOGUE DE L'AN 2000.        *
003000*    07/01/02  RDV  NETTOYAGE DES COMMENTAIRES OBSOLETES.       *
003100*    14/02/24  MCH  REPRISE POUR LE NOUVEAU PROGRAMME DE         *
003200*                   COTATION DES POINTS DE FIDELITE, EN LIEU    *
003300*                   ET PLACE DE L'ANCIEN CONTROLEUR DE SAISIE    *
003400*                   TARIFAIRE (TICKET FID-2024-011).             *
003500*    21/03/24  MCH  LE MONTANT DU BILLET DOIT ETRE STRICTEMENT  *
003600*                   SUPERIEUR A ZERO (TICKET FID-2024-014).      *
003650*    29/05/24  MCH  LE RETOUR CR/RC EST RECOPIE EN UN SEUL MOVE  *
003660*                   VIA TFPVALR-CR-RC-COMBINED ; LE PREMIER      *
003670*                   CARACTERE DE LA CLASSE DE CABINE EST TESTE   *
003680*                   A PART POUR ECARTER LES ZONES NON RENSEIGNEES*
003690*                   SANS PASSER PAR LES QUATRE TESTS 88          *
003695*                   (TICKET FID-2024-021).                      *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   FLEX-ES.
004100 OBJECT-COMPUTER.   FLEX-ES.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004800 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
004900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005100
005200 01  VERSION                PIC X(23) VALUE
005300                                'TFPVALR  03 DU 21/03/24'.
005400
005550 77  W-CHECK-STEP            PIC 9        COMP VALUE ZERO.
005600
005700 01  TFPVALR-RETURN-CODES.
005800     05  TFPVALR-CR          PIC 99.
005900     05  TFPVALR-RC          PIC 99.
006000 01  TFPVALR-CODES-R REDEFINES TFPVALR-RETURN-CODES.
006100     05  TFPVALR-CR-RC-COMBINED
006200                             PIC 9(4).
006300
006400 01  W-CABIN-CHECK            PIC X(15).
006500 01  W-CABIN-CHECK-R REDEFINES W-CABIN-CHECK.
006600     05  W-CABIN-CHECK-1     PIC X.
006700     05  FILLER              PIC X(14).
006800
006900 LINKAGE SECTION.
007000******************************************************************
007100*   ZONE D'APPEL : LA DEMANDE DE COTATION A CONTROLER            *
007200******************************************************************
007400     COPY TFPXQRQ.
007500
007550 01  TFPVALR-RETURN-CODES2.
007560     05  TFPVALR-RETURN-CR   PIC 99.
007570     05  TFPVALR-RETURN-RC   PIC 99.
007580 01  TFPVALR-RETCDS2-R REDEFINES TFPVALR-RETURN-CODES2.
007590     05  TFPVALR-RETURN-CR-RC
007595                             PIC 9(4).
007800 01  TFPVALR-REASON          PIC X(40).
007900
008000 PROCEDURE DIVISION USING TFP-QUOTE-REQUEST
008100                          TFPVALR-RETURN-CR
008200                          TFPVALR-RETURN-RC
008300                          TFPVALR-REASON.
008400******************************************************************
008500 0000-MAIN-LINE.
008600     PERFORM 0100-VALIDATE-REQUEST THRU 0100-EXIT.
008700     MOVE TFPVALR-CR-RC-COMBINED TO TFPVALR-RETURN-CR-RC.
008900     GOBACK.
009000
009100 0100-VALIDATE-REQUEST.
009200     MOVE ZERO   TO TFPVALR-CR TFPVALR-RC W-CHECK-STEP.
009300     MOVE SPACES TO TFPVALR-REASON.
009400
009500*    CONTROLE DU MONTANT DU BILLET (DOIT ETRE NON NUL)
009600     ADD 1 TO W-CHECK-STEP.
009700     IF TFPQR-FARE-AMOUNT NOT > ZERO
009800        MOVE 12 TO TFPVALR-CR
009900        MOVE 01 TO TFPVALR-RC
010000        MOVE 'Fare amount must be greater than zero'
010100                 TO TFPVALR-REASON
010200        GO TO 0100-EXIT
010300     END-IF
010400
010500*    CONTROLE DE LA DEVISE (USD, EUR OU GBP UNIQUEMENT)
010600     ADD 1 TO W-CHECK-STEP.
010700     IF NOT (TFPQR-CURR-USD OR TFPQR-CURR-EUR OR TFPQR-CURR-GBP)
010800        MOVE 12 TO TFPVALR-CR
010900        MOVE 02 TO TFPVALR-RC
011000        MOVE 'Unsupported currency' TO TFPVALR-REASON
011100        GO TO 0100-EXIT
011200     END-IF
011300
011400*    CONTROLE DE LA CLASSE DE CABINE
011500     ADD 1 TO W-CHECK-STEP.
011600     MOVE TFPQR-CABIN-CLASS TO W-CABIN-CHECK.
011650*    ZONE NON RENSEIGNEE : ON ECARTE SUR LE PREMIER CARACTERE
011660*    SANS PASSER PAR LES QUATRE TESTS 88 CI-DESSOUS.
011670     IF W-CABIN-CHECK-1 = SPACE
011680        MOVE 12 TO TFPVALR-CR
011690        MOVE 03 TO TFPVALR-RC
011695        MOVE 'Invalid cabin class' TO TFPVALR-REASON
011698        GO TO 0100-EXIT
011699     END-IF
011700     IF NOT (TFPQR-CABIN-ECONOMY  OR TFPQR-CABIN-PREM-ECO
011800         OR  TFPQR-CABIN-BUSINESS OR TFPQR-CABIN-FIRST)
011900        MOVE 12 TO TFPVALR-CR
012000        MOVE 03 TO TFPVALR-RC
012100        MOVE 'Invalid cabin class' TO TFPVALR-REASON
012200        GO TO 0100-EXIT
012300     END-IF
012400
012500*    CONTROLE DU NIVEAU DE FIDELITE
012600     ADD 1 TO W-CHECK-STEP.
012700     IF NOT (TFPQR-TIER-NONE OR TFPQR-TIER-SILVER
012800         OR  TFPQR-TIER-GOLD OR TFPQR-TIER-PLATINUM)
012900        MOVE 12 TO TFPVALR-CR
013000        MOVE 04 TO TFPVALR-RC
013100        MOVE 'Invalid customer tier' TO TFPVALR-REASON
013200     END-IF.
013300
013400 0100-EXIT.
013500     EXIT.
