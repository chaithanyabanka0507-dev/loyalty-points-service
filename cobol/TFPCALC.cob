000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TFPCALC.
000300 AUTHOR.         J L PELLETIER.
000400 INSTALLATION.   DIRECTION INFORMATIQUE - SERVICE FIDELITE.
000500 DATE-WRITTEN.   24/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
000800******************************************************************
000900*    CE SOUS-PROGRAMME EST LA CALCULETTE DES POINTS DE          *
001000*    FIDELITE POUR UNE TRANSACTION TARIF.                       *
001100*                                                                *
001200*    IL CONTROLE LA DEMANDE (TFPVALR), CONVERTIT LE MONTANT DU  *
001300*    BILLET EN POINTS DE BASE AU TAUX DE CHANGE (TFPFXLK),       *
001400*    APPLIQUE LE BONUS DE NIVEAU DE FIDELITE, APPLIQUE LE        *
001500*    BONUS DE PROMOTION EVENTUEL (TFPPRLK), PLAFONNE LE TOTAL    *
001600*    ET RENVOIE LA REPONSE DE COTATION AVEC SES AVERTISSEMENTS.  *
001700*                                                                *
001800*    CODE RETOUR (TFPCA-CR) :                                   *
001900*        00 = COTATION PRODUITE, TFPCA-RESPONSE VALORISEE       *
002000*        12 = DEMANDE REJETEE PAR LE CONTROLE DE SAISIE          *
002100*        16 = SOUS-PROGRAMME APPELE INTROUVABLE (ANOMALIE        *
002200*             D'INSTALLATION)                                   *
002300*        24 = TAUX DE CHANGE INTROUVABLE - DEMANDE REJETEE       *
002400*                                                                *
002500*    HISTORIQUE DES MODIFICATIONS                                *
002600*    ----------------------------                                *
002700*    24/03/86  JLP  ECRITURE INITIALE DU PROGRAMME.               *
002800*    14/11/88  JLP  AJOUT DU CONTROLE DE LA CLASSE DE CABINE     *
002900*                   (VOIR TFPVALR).                              *
003000*    08/06/90  RDV  ADAPTATION A LA RELECTURE SUR ECHEC DE       *
003100*                   TFPFXLK (3 TENTATIVES).                      *
003200*    19/09/94  RDV  AJOUT DU BONUS DE NIVEAU DE FIDELITE.         *
003300*    22/06/99  JLP  PASSAGE AN 2000 - PROGRAMME SANS CHAMP       *
003400*                   DATE, RAS POUR LE BOGUE DE L'AN 2000.        *
003500*    07/01/02  RDV  NETTOYAGE DES COMMENTAIRES OBSOLETES.       *
003600*    14/02/24  MCH  REPRISE INTEGRALE DU PROGRAMME : L'ANCIENNE  *
003700*                   COTATION TARIFAIRE (EX-CALTRF1) DEVIENT LA   *
003800*                   COTATION DES POINTS DE FIDELITE. LES         *
003900*                   APPELS AUX ANCIENS TAUX SONT REMPLACES PAR   *
004000*                   LES APPELS A TFPFXLK ET TFPPRLK              *
004100*                   (TICKET FID-2024-011).                       *
004200*    03/05/24  MCH  AJOUT DU BONUS DE PROMOTION ET DES DEUX      *
004300*                   CODES D'AVERTISSEMENT (TICKET FID-2024-018).*
004400*    29/05/24  MCH  PLAFOND DE 50000 POINTS APPLIQUE UNE SEULE   *
004500*                   FOIS APRES LA SOMME DES TROIS POSTES DE      *
004600*                   POINTS (TICKET FID-2024-021).                *
004650*    29/05/24  MCH  LES CODES RETOUR DE TFPFXLK SONT TESTES EN    *
004660*                   UNE SEULE FOIS VIA W-FX-CODES-COMBINED ; LA   *
004670*                   REPONSE DE TFPPRLK EST CONTROLEE PAR SON     *
004680*                   VUE COMBINEE (W-PROMO-INFO-COMBINED) POUR     *
004690*                   DEPISTER UNE REPONSE DEGENEREE ; LE TAUX DE   *
004692*                   CHANGE RECU EST AUSSI CONTROLE NON NUL PAR    *
004694*                   SES DEUX PARTIES (TICKET FID-2024-021).       *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   FLEX-ES.
005100 OBJECT-COMPUTER.   FLEX-ES.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005800 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
005900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006100
006200 01  VERSION                PIC X(23) VALUE
006300                                'TFPCALC  05 DU 29/05/24'.
006400
006500*    PLAFOND GLOBAL DE POINTS PAR COTATION
006600 77  W-POINTS-CAP            PIC 9(5)     VALUE 50000.
006700
006800*    MULTIPLICATEUR DE BONUS PAR NIVEAU DE FIDELITE
006900 77  W-TIER-MULT             PIC 9V99.
007000
007100*    ZONE DE TRAVAIL POUR L'APPEL A TFPFXLK
007200 01  W-EFFECTIVE-RATE        PIC 9(3)V9(6).
007300 01  W-EFFECTIVE-RATE-R REDEFINES W-EFFECTIVE-RATE.
007400     05  W-EFF-RATE-WHOLE    PIC 9(3).
007500     05  W-EFF-RATE-FRAC     PIC 9(6).
007550 01  W-FX-CODES.
007560     05  W-FX-CR             PIC 99.
007570     05  W-FX-RC             PIC 99.
007580 01  W-FX-CODES-R REDEFINES W-FX-CODES.
007590     05  W-FX-CODES-COMBINED PIC 9(4).
007800
007850*    COMPTEUR D'ETAPE POUR DIAGNOSTIC ABEND
007880 77  W-STEP-COUNT            PIC 9        COMP VALUE ZERO.
007900*    ZONE DE TRAVAIL POUR L'APPEL A TFPPRLK
008000 01  W-PROMO-INFO.
008010     05  W-PROMO-PCT         PIC 9(3).
008020     05  W-PROMO-EXP         PIC 9(3).
008030 01  W-PROMO-INFO-R REDEFINES W-PROMO-INFO.
008040     05  W-PROMO-INFO-COMBINED
008050                             PIC 9(6).
008200 01  W-PROMO-CR              PIC 99.
008300 01  W-PROMO-RC              PIC 99.
008400
008500 LINKAGE SECTION.
008600******************************************************************
008700*   ZONE D'APPEL                                                *
008800******************************************************************
008900     COPY TFPXQRQ.
009000
009100     COPY TFPXQRS.
009400
009500 01  TFPCA-REJECT-REASON      PIC X(40).
009600 01  TFPCA-CR                 PIC 99.
009700 01  TFPCA-RC                 PIC 99.
009800
009900 PROCEDURE DIVISION USING TFP-QUOTE-REQUEST TFP-QUOTE-RESPONSE
010000                          TFPCA-REJECT-REASON
010100                          TFPCA-CR TFPCA-RC.
010200******************************************************************
010300 0000-MAIN-LINE.
010400     MOVE ZERO   TO TFPCA-CR TFPCA-RC.
010500     MOVE SPACES TO TFPCA-REJECT-REASON.
010600     INITIALIZE TFP-QUOTE-RESPONSE.
010700
010800     CALL 'TFPVALR' USING TFP-QUOTE-REQUEST TFPCA-CR TFPCA-RC
010900                          TFPCA-REJECT-REASON
011000         ON EXCEPTION
011100             MOVE 16 TO TFPCA-CR
011200             MOVE 99 TO TFPCA-RC
011300             MOVE 'Request validator not available'
011400                      TO TFPCA-REJECT-REASON
011500     END-CALL.
011600
011700     IF TFPCA-CR NOT > ZERO
011800        PERFORM 0100-RATE-THE-QUOTE THRU 0100-EXIT
011900     END-IF
012000
012100     GOBACK.
012200
012300 0100-RATE-THE-QUOTE.
012400     PERFORM 0200-GET-FX-RATE THRU 0200-EXIT.
012500     IF TFPCA-CR NOT > ZERO
012600        PERFORM 0300-COMPUTE-BASE-POINTS THRU 0300-EXIT
012700        PERFORM 0400-COMPUTE-TIER-BONUS  THRU 0400-EXIT
012800        PERFORM 0500-GET-PROMO-BONUS     THRU 0500-EXIT
012900        PERFORM 0600-CAP-AND-FINISH      THRU 0600-EXIT
013000     END-IF.
013100 0100-EXIT.
013200     EXIT.
013300
013400 0200-GET-FX-RATE.
013450     MOVE 2 TO W-STEP-COUNT.
013500     MOVE ZERO TO W-FX-CODES W-EFFECTIVE-RATE.
013600     CALL 'TFPFXLK' USING TFPQR-CURRENCY-CODE W-EFFECTIVE-RATE
013700                          W-FX-CR W-FX-RC
013800         ON EXCEPTION
013900             MOVE 24 TO W-FX-CR
014000     END-CALL.
014050*    UN TAUX NUL SUR LES DEUX PARTIES N'EST JAMAIS LEGITIME,
014060*    MEME QUAND LE SOUS-PROGRAMME REND UN CODE RETOUR DE SUCCES.
014070     IF W-FX-CODES-COMBINED = ZERO
014080        AND W-EFF-RATE-WHOLE = ZERO AND W-EFF-RATE-FRAC = ZERO
014090        MOVE 24 TO W-FX-CR
014095     END-IF.
014100     IF W-FX-CODES-COMBINED = ZERO
014200        MOVE W-EFFECTIVE-RATE TO TFPQS-EFFECTIVE-FX-RATE
014300     ELSE
014400        MOVE 24 TO TFPCA-CR
014500        MOVE 01 TO TFPCA-RC
014600        MOVE 'FX rate lookup failed after retries'
014700                 TO TFPCA-REJECT-REASON
014800     END-IF.
014900 0200-EXIT.
015000     EXIT.
015100
015200 0300-COMPUTE-BASE-POINTS.
015250     MOVE 3 TO W-STEP-COUNT.
015300*    TRONCATURE VERS ZERO : LA ZONE RECEPTRICE N'A PAS DE
015400*    DECIMALES ET COMPUTE EST SANS ROUNDED.
015500     COMPUTE TFPQS-BASE-POINTS =
015600             TFPQR-FARE-AMOUNT * TFPQS-EFFECTIVE-FX-RATE.
015700 0300-EXIT.
015800     EXIT.
015900
016000 0400-COMPUTE-TIER-BONUS.
016050     MOVE 4 TO W-STEP-COUNT.
016100     EVALUATE TRUE
016200         WHEN TFPQR-TIER-NONE
016300             MOVE 0.00 TO W-TIER-MULT
016400         WHEN TFPQR-TIER-SILVER
016500             MOVE 0.15 TO W-TIER-MULT
016600         WHEN TFPQR-TIER-GOLD
016700             MOVE 0.30 TO W-TIER-MULT
016800         WHEN TFPQR-TIER-PLATINUM
016900             MOVE 0.50 TO W-TIER-MULT
017000     END-EVALUATE.
017100     COMPUTE TFPQS-TIER-BONUS-POINTS =
017200             TFPQS-BASE-POINTS * W-TIER-MULT.
017300 0400-EXIT.
017400     EXIT.
017500
017600 0500-GET-PROMO-BONUS.
017650     MOVE 5 TO W-STEP-COUNT.
017700     MOVE ZERO TO TFPQS-PROMO-BONUS-POINTS.
017750*    UN SEUL MOVE SUR LA VUE COMBINEE INITIALISE LE POURCENTAGE
017760*    ET LE DELAI D'EXPIRATION RENDUS PAR TFPPRLK.
017800     MOVE ZERO TO W-PROMO-INFO-COMBINED.
017810     MOVE ZERO TO W-PROMO-CR W-PROMO-RC.
017900     IF TFPQR-PROMO-CODE NOT = SPACES
018000        CALL 'TFPPRLK' USING TFPQR-PROMO-CODE W-PROMO-PCT
018100                             W-PROMO-EXP W-PROMO-CR W-PROMO-RC
018200            ON EXCEPTION
018300                MOVE 24 TO W-PROMO-CR
018400        END-CALL
018500        IF W-PROMO-CR NOT > ZERO
018600           COMPUTE TFPQS-PROMO-BONUS-POINTS =
018700                   (TFPQS-BASE-POINTS * W-PROMO-PCT) / 100
018800           IF W-PROMO-EXP NOT > 3
018900              MOVE 'PROMO_EXPIRES_SOON'
019000                       TO TFPQS-WARNING-CODE-1
019100           END-IF
019200        ELSE
019300           MOVE 'PROMO_SERVICE_UNAVAILABLE'
019400                    TO TFPQS-WARNING-CODE-1
019500        END-IF
019600     END-IF.
019700 0500-EXIT.
019800     EXIT.
019900
020000 0600-CAP-AND-FINISH.
020050     MOVE 6 TO W-STEP-COUNT.
020100     ADD TFPQS-BASE-POINTS TFPQS-TIER-BONUS-POINTS
020200         TFPQS-PROMO-BONUS-POINTS
020300         GIVING TFPQS-TOTAL-POINTS.
020400     IF TFPQS-TOTAL-POINTS > W-POINTS-CAP
020500        MOVE W-POINTS-CAP TO TFPQS-TOTAL-POINTS
020600     END-IF.
020700 0600-EXIT.
020800     EXIT.
