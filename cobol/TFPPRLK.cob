000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TFPPRLK.
000300 AUTHOR.         J L PELLETIER.
000400 INSTALLATION.   DIRECTION INFORMATIQUE - SERVICE FIDELITE.
000500 DATE-WRITTEN.   02/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
000800******************************************************************
000900*    CE SOUS-PROGRAMME RENVOIE LE POURCENTAGE DE BONUS ET LE     *
001000*    NOMBRE DE JOURS AVANT EXPIRATION D'UN CODE PROMOTION        *
001100*    (TFPPRM-FILE, INDEXE PAR CODE PROMOTION).                   *
001200*                                                                *
001300*    A LA DIFFERENCE DE TFPFXLK, UN ECHEC DE LECTURE ICI N'EST   *
001400*    PAS BLOQUANT POUR LA TRANSACTION APPELANTE : LE PROGRAMME   *
001500*    APPELANT DOIT SIMPLEMENT IGNORER LE BONUS PROMOTION ET      *
001600*    SIGNALER L'ANOMALIE PROMO_SERVICE_UNAVAILABLE.              *
001700*                                                                *
001800*    CODE RETOUR (TFPPRL-CR) :                                  *
001900*        00 = CODE PROMOTION TROUVE                              *
002000*        24 = CODE PROMOTION INTROUVABLE OU FICHIER EN DEFAUT     *
002100*                                                                *
002200*    HISTORIQUE DES MODIFICATIONS                                *
002300*    ----------------------------                                *
002400*    02/09/87  JLP  ECRITURE INITIALE DU PROGRAMME (EX-BONTAUX1, *
002500*                   ALORS ACCES IMS A LA BASE DES TAUX).         *
002600*    11/01/93  RDV  SIMPLIFICATION : PASSAGE DE L'ACCES IMS A    *
002700*                   UNE LECTURE INDEXEE, COMME TFPFXLK, POUR     *
002800*                   S'ALIGNER SUR LA MIGRATION DE LA BASE DES    *
002900*                   TAUX HORS IMS DECIDEE PAR L'EXPLOITATION.    *
003000*    22/06/99  JLP  PASSAGE AN 2000 - PROGRAMME SANS CHAMP       *
003100*                   DATE, RAS POUR LE BOGUE DE L'AN 2000.        *
003200*    14/02/24  MCH  REPRISE DE BONTAUX1 POUR LE NOUVEAU          *
003300*                   PROGRAMME DE COTATION DES POINTS DE          *
003400*                   FIDELITE : L'ANCIENNE BASE DE TAUX EST      *
003500*                   REMPLACEE PAR LE FICHIER DES CODES          *
003600*                   PROMOTION (TICKET FID-2024-011).            *
003700*    03/05/24  MCH  UN CODE PROMOTION BLANC NE DECLENCHE PLUS    *
003800*                   DE LECTURE (TICKET FID-2024-018).           *
003850*    29/05/24  MCH  AJOUT DU TEST DE CLASSE SUR LE PREMIER        *
003860*                   CARACTERE DE TFPPRM-FS (TFPPRM-FS-1), DU      *
003870*                   CONTROLE D'ARTICLE VIDE SUR LE TAUX LU        *
003880*                   (TFPPR-KEY-AND-PCT) ET DU REJET RAPIDE SUR    *
003890*                   PREFIXE DE CODE PROMOTION NON RENSEIGNE       *
003895*                   (TICKET FID-2024-021).                       *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   FLEX-ES.
004300 OBJECT-COMPUTER.   FLEX-ES.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TFPPRM-FILE   ASSIGN TO TFPPRM
004900                          ORGANIZATION IS INDEXED
005000                          ACCESS MODE  IS RANDOM
005100                          RECORD KEY   IS TFPPR-PROMO-CODE
005200                          FILE STATUS  IS TFPPRM-FS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  TFPPRM-FILE.
005600     COPY TFPXPRM.
005700
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006100 01  SLATVARS              PIC X(122)                  VALUE 'SLAT
006200-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006300-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006400
006500 01  VERSION                PIC X(23) VALUE
006600                                'TFPPRLK  03 DU 03/05/24'.
006700
006800 01  TFPPRM-FS               PIC XX.
006850 01  TFPPRM-FS-R REDEFINES TFPPRM-FS.
006860     05  TFPPRM-FS-1         PIC X.
006870     05  TFPPRM-FS-2         PIC X.
006900
006950 77  W-CALL-COUNT            PIC 9(5)     COMP VALUE ZERO.
007000 01  W-PROMO-CODE-WORK       PIC X(10).
007100 01  W-PROMO-CODE-WORK-R REDEFINES W-PROMO-CODE-WORK.
007200     05  W-PROMO-PREFIX      PIC XXX.
007300     05  W-PROMO-SEQUENCE    PIC X(07).
007400
007500 LINKAGE SECTION.
007600******************************************************************
007700*   ZONE D'APPEL                                                *
007800******************************************************************
007900 01  TFPPRL-PROMO-CODE       PIC X(10).
008000 01  TFPPRL-BONUS-PCT        PIC 9(3).
008100 01  TFPPRL-EXPIRES-DAYS     PIC 9(3).
008400 01  TFPPRL-CR               PIC 99.
008500 01  TFPPRL-RC               PIC 99.
008600
008700 PROCEDURE DIVISION USING TFPPRL-PROMO-CODE TFPPRL-BONUS-PCT
008800                          TFPPRL-EXPIRES-DAYS
008900                          TFPPRL-CR TFPPRL-RC.
009000******************************************************************
009100 0000-MAIN-LINE.
009200     MOVE ZERO TO TFPPRL-CR TFPPRL-RC.
009210     ADD 1 TO W-CALL-COUNT.
009300     MOVE ZERO TO TFPPRL-BONUS-PCT TFPPRL-EXPIRES-DAYS.
009400     IF TFPPRL-PROMO-CODE = SPACES
009500        GOBACK
009600     END-IF
009700     MOVE TFPPRL-PROMO-CODE TO W-PROMO-CODE-WORK.
009750*    PREFIXE NON RENSEIGNE (CODE DU TYPE '   1234567') : ON
009760*    ECARTE SANS OUVRIR LE FICHIER.
009770     IF W-PROMO-PREFIX = SPACES
009780        MOVE 24 TO TFPPRL-CR
009790        MOVE 02 TO TFPPRL-RC
009800        GOBACK
009810     END-IF
009820     OPEN INPUT TFPPRM-FILE.
009900     PERFORM 0100-LOOKUP-PROMOTION THRU 0100-EXIT.
010000     CLOSE TFPPRM-FILE.
010100     GOBACK.
010200
010300 0100-LOOKUP-PROMOTION.
010400     MOVE W-PROMO-CODE-WORK TO TFPPR-PROMO-CODE.
010500     READ TFPPRM-FILE
010600         KEY IS TFPPR-PROMO-CODE
010700     END-READ.
010750*    ARTICLE PRESENT MAIS VIDE (FICHIER CORROMPU) : TRAITE
010760*    COMME CODE PROMOTION INTROUVABLE.
010770     IF TFPPRM-FS-1 = '0' AND TFPPR-KEY-AND-PCT = SPACES
010780        MOVE '99' TO TFPPRM-FS
010790     END-IF.
010800     IF TFPPRM-FS-1 = '0'
010900        MOVE TFPPR-BONUS-PCT     TO TFPPRL-BONUS-PCT
011000        MOVE TFPPR-EXPIRES-DAYS  TO TFPPRL-EXPIRES-DAYS
011100     ELSE
011200        MOVE 24 TO TFPPRL-CR
011300        MOVE 02 TO TFPPRL-RC
011400     END-IF.
011500 0100-EXIT.
011600     EXIT.
