000100******************************************************************
000200*    COPYBOOK   TFPXQRQ                                          *
000300*    ZONE : DEMANDE DE COTATION POINTS DE FIDELITE (TRANSAC.)    *
000400*                                                                *
000500*    CETTE ZONE DECRIT UNE TRANSACTION TARIF EN ENTREE DU        *
000600*    BATCH DE COTATION.  ELLE EST PARTAGEE PAR TFPBAT1 (FD),     *
000700*    TFPVALR ET TFPCALC (LINKAGE).                               *
000800*                                                                *
000900*    10/03/86  JLP  ECRITURE INITIALE.                           *
001000*    22/06/99  JLP  PASSAGE AN 2000 - AUCUN CHAMP DATE DANS      *
001100*                   CETTE ZONE, RAS POUR LE BOGUE DE L'AN 2000.  *
001200*    14/02/24  MCH  REPRISE POUR LE PROGRAMME POINTS DE          *
001300*                   FIDELITE (TICKET FID-2024-011).              *
001400******************************************************************
001500 01  TFP-QUOTE-REQUEST.
001600     05  TFPQR-FARE-AMOUNT         PIC 9(7)V99.
001900     05  TFPQR-CURRENCY-CODE       PIC X(03).
002000         88  TFPQR-CURR-USD            VALUE 'USD'.
002100         88  TFPQR-CURR-EUR            VALUE 'EUR'.
002200         88  TFPQR-CURR-GBP            VALUE 'GBP'.
002300     05  TFPQR-CABIN-CLASS         PIC X(15).
002400         88  TFPQR-CABIN-ECONOMY
002500             VALUE 'ECONOMY        '.
002600         88  TFPQR-CABIN-PREM-ECO
002700             VALUE 'PREMIUM_ECONOMY'.
002800         88  TFPQR-CABIN-BUSINESS
002900             VALUE 'BUSINESS       '.
003000         88  TFPQR-CABIN-FIRST
003100             VALUE 'FIRST          '.
003200     05  TFPQR-CUSTOMER-TIER       PIC X(08).
003300         88  TFPQR-TIER-NONE           VALUE 'NONE    '.
003400         88  TFPQR-TIER-SILVER         VALUE 'SILVER  '.
003500         88  TFPQR-TIER-GOLD           VALUE 'GOLD    '.
003600         88  TFPQR-TIER-PLATINUM       VALUE 'PLATINUM'.
003700     05  TFPQR-PROMO-CODE          PIC X(10).
003800     05  FILLER                    PIC X(15).
